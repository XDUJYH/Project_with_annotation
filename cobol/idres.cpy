000100***************************************************************** 00000100
000200*   IDRES    --  ID-RESULT-OUT RECORD LAYOUT                     *00000200
000300*   ONE ROW PER GENERATED ID, ECHOED BACK IN REQUEST SEQUENCE    *00000300
000400*   ORDER SO THE CALLING SYSTEM CAN MATCH RESULTS TO REQUESTS.   *00000400
000500***************************************************************** 00000500
000600*    HISTORY OF CHANGE                                            00000600
000700*    ----------------------------------------------------------   00000700
000800*    05/02/94  RWK  TK-480   INITIAL COPYBOOK FOR TKIDGN1         00000800
000900*    02/26/01  DJS  TK-640   ADDED TRAILING FILLER AND THE        00000900
001000*                            HIGH/LOW SPLIT FOR THE DUMP UTILITY  00001000
001100 01  ID-RESULT-RECORD.                                            00001100
001200     05  OR-REQUEST-SEQ              PIC 9(06).                   00001200
001300     05  OR-GENERATED-ID             PIC 9(18).                   00001300
001400     05  OR-GENERATED-ID-PARTS REDEFINES OR-GENERATED-ID.         00001400
001500         10  OR-ID-HIGH-PART         PIC 9(09).                   00001500
001600         10  OR-ID-LOW-PART          PIC 9(09).                   00001600
001700     05  OR-GENERATION-STATUS        PIC X(01).                   00001700
001800     05  FILLER                      PIC X(02).                   00001800
001900*    OR-GENERATION-STATUS IS 'Y' WHEN THE ID WAS MANUFACTURED,    00001900
002000*    'E' WHEN THE REQUEST TIMESTAMP WENT BACKWARD AND WAS         00002000
002100*    REJECTED.  OR-GENERATED-ID IS ZERO ON AN 'E' RESULT.         00002100
