000100IDENTIFICATION DIVISION.                                          00000100
000200 PROGRAM-ID.    TKIDGN1.                                          00000200
000300 AUTHOR.        R W KANE.                                         00000300
000400 INSTALLATION.  PASSENGER SALES SYSTEMS - SEAT CONTROL GROUP.     00000400
000500 DATE-WRITTEN.  05/02/94.                                         00000500
000600 DATE-COMPILED.                                                   00000600
000700 SECURITY.      COMPANY CONFIDENTIAL - SEE DATA SECURITY OFFICER. 00000700
000800*                                                                 00000800
000900***************************************************************** 00000900
001000*   TKIDGN1                                                      *00001000
001100*   MANUFACTURES ORDER IDENTIFIERS FOR THE BOOKING NODES.  EACH  *00001100
001200*   NODE RUNS ITS OWN COPY OF THIS JOB AND STAMPS ITS OWN NODE   *00001200
001300*   NUMBER ON EVERY REQUEST, SO TWO NODES NEVER HAND OUT THE     *00001300
001400*   SAME ID WITHOUT TALKING TO EACH OTHER OR TO A SHARED FILE.   *00001400
001500*                                                                *00001500
001600*   THE REQUEST FILE MUST ALREADY BE IN ASCENDING REQUEST-SEQ    *00001600
001700*   ORDER WITH NON-DECREASING TIMESTAMPS - THAT IS THE ORDER THE *00001700
001800*   NODE ITSELF QUEUED THE REQUESTS IN.  THIS JOB DOES NOT SORT  *00001800
001900*   THE INPUT AND DOES NOT TALK TO ANY OTHER NODE'S RUN.         *00001900
002000***************************************************************** 00002000
002100*    HISTORY OF CHANGE                                            00002100
002200*    -------------------------------------------------------------00002200
002300*    05/02/94  RWK  TK-480  INITIAL VERSION.                      00002300
002400*    03/02/96  LMP  TK-553  ADDED THE EPOCH-MS-PARTS DIAGNOSTIC   00002400
002500*                           REDEFINES TO THE REQUEST COPYBOOK FOR 00002500
002600*                           THE OPERATIONS DESK.                  00002600
002700*    11/19/98  DJS  TK-601  Y2K REVIEW OF THIS PROGRAM.  THE      00002700
002800*                           EPOCH TIMESTAMP IS MILLISECONDS SINCE 00002800
002900*                           A FIXED REFERENCE POINT, NOT A        00002900
003000*                           CALENDAR DATE, SO THE CENTURY ROLL    00003000
003100*                           DOES NOT AFFECT THIS LOGIC.           00003100
003200*    02/26/01  DJS  TK-640  ADDED THE ID-HIGH/LOW-PART DIAGNOSTIC 00003200
003300*                           REDEFINES TO THE RESULT COPYBOOK.     00003300
003400 ENVIRONMENT DIVISION.                                            00003400
003500 CONFIGURATION SECTION.                                           00003500
003600 SOURCE-COMPUTER.  IBM-3090.                                      00003600
003700 OBJECT-COMPUTER.  IBM-3090.                                      00003700
003800 SPECIAL-NAMES.                                                   00003800
003900     CONSOLE IS CONSOLE-DEVICE                                    00003900
004000     SYSOUT IS PRINT-DEVICE.                                      00004000
004100 INPUT-OUTPUT SECTION.                                            00004100
004200 FILE-CONTROL.                                                    00004200
004300     SELECT ID-REQUEST-FILE  ASSIGN TO IDREQF                     00004300
004400            ORGANIZATION IS LINE SEQUENTIAL                       00004400
004500            FILE STATUS IS WS-IDREQ-STATUS.                       00004500
004600     SELECT ID-RESULT-FILE   ASSIGN TO IDRESF                     00004600
004700            ORGANIZATION IS LINE SEQUENTIAL                       00004700
004800            FILE STATUS IS WS-IDRES-STATUS.                       00004800
004900 DATA DIVISION.                                                   00004900
005000 FILE SECTION.                                                    00005000
005100 FD  ID-REQUEST-FILE.                                             00005100
005200     COPY IDREQ.                                                  00005200
005300 FD  ID-RESULT-FILE.                                              00005300
005400     COPY IDRES.                                                  00005400
005500 WORKING-STORAGE SECTION.                                         00005500
005600*                                                                 00005600
005700***************************************************************** 00005700
005800*    FILE STATUS AND END-OF-FILE SWITCHES                        *00005800
005900***************************************************************** 00005900
006000 01  WS-FILE-STATUSES.                                            00006000
006100     05  WS-IDREQ-STATUS             PIC X(02).                   00006100
006200         88  WS-IDREQ-OK                   VALUE '00'.            00006200
006300     05  WS-IDRES-STATUS             PIC X(02).                   00006300
006400         88  WS-IDRES-OK                   VALUE '00'.            00006400
006500     05  FILLER                      PIC X(02).                   00006500
006600 01  WS-FILE-STATUS-DIAG             PIC X(02).                   00006600
006700 01  WS-FILE-STATUS-DIAG-N REDEFINES WS-FILE-STATUS-DIAG          00006700
006800                                     PIC S9(03) COMP-3.           00006800
006900 01  WS-IDREQ-EOF                    PIC X(01) VALUE 'N'.         00006900
007000*                                                                 00007000
007100***************************************************************** 00007100
007200*    77-LEVEL CONSTANTS FOR THE ID LAYOUT                        *00007200
007300*    EPOCH-CONSTANT IS MILLISECONDS FROM 01/01/1970 TO THE       *00007300
007400*    NODE NUMBERING EPOCH OF 01/01/2021, SO THE EFFECTIVE        *00007400
007500*    TIMESTAMP STAYS SMALL ENOUGH TO FIT THE LAYOUT FOR YEARS.   *00007500
007600***************************************************************** 00007600
007700 77  EPOCH-CONSTANT                  PIC S9(13) COMP-3            00007700
007800                                     VALUE 1609459200000.         00007800
007900 77  NODE-SHIFT-FACTOR               PIC S9(06) COMP-3 VALUE 4096.00007900
008000 77  SEQUENCE-SHIFT-FACTOR           PIC S9(06) COMP-3 VALUE 128. 00008000
008100 77  SEQUENCE-WRAP-LIMIT             PIC S9(04) COMP VALUE 128.   00008100
008200*                                                                 00008200
008300***************************************************************** 00008300
008400*    GENERATOR STATE - CARRIED FORWARD FROM ONE REQUEST TO THE   *00008400
008500*    NEXT FOR THE LIFE OF THIS RUN                               *00008500
008600***************************************************************** 00008600
008700 01  WS-GENERATOR-STATE.                                          00008700
008800     05  WS-LAST-TIMESTAMP           PIC S9(13) COMP-3 VALUE -1.  00008800
008900     05  WS-SEQUENCE                 PIC S9(04) COMP VALUE 0.     00008900
009000 01  WS-GENERATOR-STATE-DUMP REDEFINES WS-GENERATOR-STATE.        00009000
009100     05  WS-LAST-TIMESTAMP-X         PIC X(08).                   00009100
009200     05  WS-SEQUENCE-X               PIC X(02).                   00009200
009300 01  WS-ID-BUILD-WORK.                                            00009300
009400     05  WS-EFFECTIVE-TIMESTAMP      PIC S9(13) COMP-3 VALUE 0.   00009400
009500     05  WS-GENERATED-ID-WORK        PIC S9(18) COMP-3 VALUE 0.   00009500
009600     05  WS-GEN-STATUS               PIC X(01) VALUE SPACES.      00009600
009700     05  FILLER                      PIC X(03).                   00009700
009800*                                                                 00009800
009900 PROCEDURE DIVISION.                                              00009900
010000 000-MAIN.                                                        00010000
010100     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00010100
010200     PERFORM 710-READ-ID-REQUEST THRU 710-EXIT.                   00010200
010300     PERFORM 100-PROCESS-ID-REQUEST THRU 100-EXIT                 00010300
010400         UNTIL WS-IDREQ-EOF = 'Y'.                                00010400
010500     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00010500
010600     GOBACK.                                                      00010600
010700 100-PROCESS-ID-REQUEST.                                          00010700
010800     PERFORM 200-GENERATE-ID-RTN THRU 200-EXIT.                   00010800
010900     PERFORM 710-READ-ID-REQUEST THRU 710-EXIT.                   00010900
011000 100-EXIT.                                                        00011000
011100     EXIT.                                                        00011100
011200*                                                                 00011200
011300***************************************************************** 00011300
011400*    200 SERIES - ID-1 RULE - ONE ID PER REQUEST, ORDERED BY     *00011400
011500*    EFFECTIVE TIMESTAMP THEN SEQUENCE NUMBER WITHIN A NODE      *00011500
011600***************************************************************** 00011600
011700 200-GENERATE-ID-RTN.                                             00011700
011800     COMPUTE WS-EFFECTIVE-TIMESTAMP =                             00011800
011900         IR-EPOCH-MS-TIMESTAMP - EPOCH-CONSTANT.                  00011900
012000     IF WS-EFFECTIVE-TIMESTAMP < WS-LAST-TIMESTAMP                00012000
012100         PERFORM 210-REJECT-BACKWARD-CLOCK THRU 210-EXIT          00012100
012200     ELSE                                                         00012200
012300         IF WS-EFFECTIVE-TIMESTAMP = WS-LAST-TIMESTAMP            00012300
012400             PERFORM 220-ADVANCE-SEQUENCE THRU 220-EXIT           00012400
012500         ELSE                                                     00012500
012600             PERFORM 230-RESET-SEQUENCE THRU 230-EXIT             00012600
012700         END-IF                                                   00012700
012800         PERFORM 240-BUILD-GENERATED-ID THRU 240-EXIT             00012800
012900     END-IF.                                                      00012900
013000     PERFORM 900-WRITE-ID-RESULT THRU 900-EXIT.                   00013000
013100 200-EXIT.                                                        00013100
013200     EXIT.                                                        00013200
013300 210-REJECT-BACKWARD-CLOCK.                                       00013300
013320     DISPLAY 'TKIDGN1 - CLOCK WENT BACKWARD, REQUEST REJECTED'    00013320
013340         UPON CONSOLE-DEVICE.                                     00013340
013400     MOVE 'E' TO WS-GEN-STATUS.                                   00013400
013500     MOVE 0 TO WS-GENERATED-ID-WORK.                              00013500
013600 210-EXIT.                                                        00013600
013700     EXIT.                                                        00013700
013800 220-ADVANCE-SEQUENCE.                                            00013800
013900     MOVE WS-LAST-TIMESTAMP TO WS-EFFECTIVE-TIMESTAMP.            00013900
014000     ADD 1 TO WS-SEQUENCE.                                        00014000
014100     IF WS-SEQUENCE >= SEQUENCE-WRAP-LIMIT                        00014100
014200         MOVE 0 TO WS-SEQUENCE                                    00014200
014300         ADD 1 TO WS-EFFECTIVE-TIMESTAMP                          00014300
014400     END-IF.                                                      00014400
014500     MOVE WS-EFFECTIVE-TIMESTAMP TO WS-LAST-TIMESTAMP.            00014500
014600 220-EXIT.                                                        00014600
014700     EXIT.                                                        00014700
014800 230-RESET-SEQUENCE.                                              00014800
014900     MOVE 0 TO WS-SEQUENCE.                                       00014900
015000     MOVE WS-EFFECTIVE-TIMESTAMP TO WS-LAST-TIMESTAMP.            00015000
015100 230-EXIT.                                                        00015100
015200     EXIT.                                                        00015200
015300 240-BUILD-GENERATED-ID.                                          00015300
015400     COMPUTE WS-GENERATED-ID-WORK =                               00015400
015500         (WS-EFFECTIVE-TIMESTAMP * NODE-SHIFT-FACTOR)             00015500
015600         + (IR-NODE-ID * SEQUENCE-SHIFT-FACTOR)                   00015600
015700         + WS-SEQUENCE.                                           00015700
015800     MOVE 'Y' TO WS-GEN-STATUS.                                   00015800
015900 240-EXIT.                                                        00015900
016000     EXIT.                                                        00016000
016100*                                                                 00016100
016200***************************************************************** 00016200
016300*    700 SERIES - OPEN, READ, CLOSE                              *00016300
016400***************************************************************** 00016400
016500 700-OPEN-FILES.                                                  00016500
016600     OPEN INPUT ID-REQUEST-FILE.                                  00016600
016700     IF NOT WS-IDREQ-OK                                           00016700
016800         MOVE WS-IDREQ-STATUS TO WS-FILE-STATUS-DIAG              00016800
016900         DISPLAY 'TKIDGN1 - ID-REQUEST-FILE OPEN ERROR '          00016900
017000             WS-FILE-STATUS-DIAG-N                                00017000
017100         GO TO 999-ABEND-RTN                                      00017100
017200     END-IF.                                                      00017200
017300     OPEN OUTPUT ID-RESULT-FILE.                                  00017300
017400     IF NOT WS-IDRES-OK                                           00017400
017500         MOVE WS-IDRES-STATUS TO WS-FILE-STATUS-DIAG              00017500
017600         DISPLAY 'TKIDGN1 - ID-RESULT-FILE OPEN ERROR '           00017600
017700             WS-FILE-STATUS-DIAG-N                                00017700
017800         GO TO 999-ABEND-RTN                                      00017800
017900     END-IF.                                                      00017900
018200 700-EXIT.                                                        00018200
018300     EXIT.                                                        00018300
018400 710-READ-ID-REQUEST.                                             00018400
018500     READ ID-REQUEST-FILE                                         00018500
018600         AT END MOVE 'Y' TO WS-IDREQ-EOF.                         00018600
018700 710-EXIT.                                                        00018700
018800     EXIT.                                                        00018800
018900 790-CLOSE-FILES.                                                 00018900
019000     CLOSE ID-REQUEST-FILE ID-RESULT-FILE.                        00019000
019100 790-EXIT.                                                        00019100
019200     EXIT.                                                        00019200
019300*                                                                 00019300
019400***************************************************************** 00019400
019500*    900 SERIES - WRITE THE RESULT FILE                          *00019500
019600***************************************************************** 00019600
019700 900-WRITE-ID-RESULT.                                             00019700
019800     INITIALIZE ID-RESULT-RECORD.                                 00019800
019900     MOVE IR-REQUEST-SEQ          TO OR-REQUEST-SEQ.              00019900
020000     MOVE WS-GENERATED-ID-WORK    TO OR-GENERATED-ID.             00020000
020100     MOVE WS-GEN-STATUS           TO OR-GENERATION-STATUS.        00020100
020200     WRITE ID-RESULT-RECORD.                                      00020200
020300 900-EXIT.                                                        00020300
020400     EXIT.                                                        00020400
020500*                                                                 00020500
020600***************************************************************** 00020600
020700*    999 SERIES - FATAL FILE OPEN ERROR, JOB CANNOT RUN          *00020700
020800***************************************************************** 00020800
020900 999-ABEND-RTN.                                                   00020900
021000     MOVE 16 TO RETURN-CODE.                                      00021000
021100     GOBACK.                                                      00021100
