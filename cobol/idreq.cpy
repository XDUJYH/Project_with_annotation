000100***************************************************************** 00000100
000200*   IDREQ    --  ID-REQUEST-IN RECORD LAYOUT                     *00000200
000300*   ONE ROW PER ORDER ID THE NUMBERING RUN MUST MANUFACTURE.     *00000300
000400***************************************************************** 00000400
000500*    HISTORY OF CHANGE                                            00000500
000600*    ----------------------------------------------------------   00000600
000700*    05/02/94  RWK  TK-480   INITIAL COPYBOOK FOR TKIDGN1         00000700
000800*    03/02/96  LMP  TK-553   ADDED EPOCH-MS-PARTS REDEFINES FOR   00000800
000900*                            THE OPERATIONS DESK DIAGNOSTIC DUMP  00000900
001000 01  ID-REQUEST-RECORD.                                           00001000
001100     05  IR-REQUEST-SEQ              PIC 9(06).                   00001100
001200     05  IR-EPOCH-MS-TIMESTAMP       PIC 9(13).                   00001200
001300     05  IR-EPOCH-MS-PARTS REDEFINES IR-EPOCH-MS-TIMESTAMP.       00001300
001400         10  IR-EPOCH-SECONDS-PART   PIC 9(10).                   00001400
001500         10  IR-EPOCH-MILLIS-PART    PIC 9(03).                   00001500
001600     05  IR-NODE-ID                  PIC 9(02).                   00001600
001700*    NO SPARE BYTES IN THIS LAYOUT.                               00001700
