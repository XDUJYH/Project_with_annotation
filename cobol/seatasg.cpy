000100***************************************************************** 00000100
000200*   SEATASG  --  SEAT-ASSIGNMENT-OUT RECORD LAYOUT               *00000200
000300*   ONE ROW PER PASSENGER - THE RESULT OF THE ALLOCATION RUN.    *00000300
000400***************************************************************** 00000400
000500*    HISTORY OF CHANGE                                            00000500
000600*    ----------------------------------------------------------   00000600
000700*    09/14/93  RWK  TK-479   INITIAL COPYBOOK FOR TKSEAT1         00000700
000800*    07/08/97  LMP  TK-571   ADDED SEAT-NUMBER-PARTS REDEFINES    00000800
000900*    02/26/01  DJS  TK-640   ADDED TRAILING FILLER, WIDTH NOW     00000900
001000*                            MATCHES THE DOWNSTREAM LOAD JOB      00001000
001100 01  SEAT-ASSIGNMENT-RECORD.                                      00001100
001200     05  SA-PASSENGER-ID             PIC X(20).                   00001200
001300     05  SA-SEAT-TYPE                PIC 9(02).                   00001300
001400     05  SA-CARRIAGE-NUMBER          PIC X(02).                   00001400
001500     05  SA-SEAT-NUMBER              PIC X(03).                   00001500
001600     05  SA-SEAT-NUMBER-PARTS REDEFINES SA-SEAT-NUMBER.           00001600
001700         10  SA-SEAT-NUMBER-ROW      PIC X(02).                   00001700
001800         10  SA-SEAT-NUMBER-LETTER   PIC X(01).                   00001800
001900     05  SA-ASSIGNMENT-STATUS        PIC X(01).                   00001900
002000     05  FILLER                      PIC X(01).                   00002000
002100*    SA-ASSIGNMENT-STATUS IS 'Y' WHEN A SEAT WAS FOUND, 'N' WHEN  00002100
002200*    THE BATCH COULD NOT PLACE THIS PASSENGER.  SEAT NUMBER IS    00002200
002300*    ROW FIRST THEN LETTER HERE, THE REVERSE OF CHOSEN-SEAT.      00002300
