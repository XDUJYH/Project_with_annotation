000100IDENTIFICATION DIVISION.                                          00000100
000200 PROGRAM-ID.    TKSEAT1.                                          00000200
000300 AUTHOR.        R W KANE.                                         00000300
000400 INSTALLATION.  PASSENGER SALES SYSTEMS - SEAT CONTROL GROUP.     00000400
000500 DATE-WRITTEN.  09/14/93.                                         00000500
000600 DATE-COMPILED.                                                   00000600
000700 SECURITY.      COMPANY CONFIDENTIAL - SEE DATA SECURITY OFFICER. 00000700
000800*                                                                 00000800
000900***************************************************************** 00000900
001000*   TKSEAT1                                                      *00001000
001100*   READS A CARRIAGE SEAT MAP AND A LIST OF PASSENGERS FOR ONE   *00001100
001200*   SECOND CLASS PURCHASE AND DECIDES WHICH SEAT, IF ANY, EACH   *00001200
001300*   PASSENGER GETS.  WRITES ONE SEAT-ASSIGNMENT RECORD PER       *00001300
001400*   PASSENGER IN THE ORDER THE PASSENGERS WERE READ.             *00001400
001500*                                                                 00001500
001600       *                                                          00001600
001700*   THIS JOB DOES NOT TALK TO THE RESERVATION DATA BASE, THE     *00001700
001800*   FARE SYSTEM, OR THE DELAYED-CLOSE ORDER MONITOR - IT ONLY    *00001800
001900*   DECIDES SEATS FROM THE MAP IT IS HANDED.  ALL OF THAT OTHER  *00001900
002000*   PROCESSING HAPPENS BEFORE THIS STEP AND AFTER IT.            *00002000
002100***************************************************************** 00002100
002200*    HISTORY OF CHANGE                                            00002200
002300*    -------------------------------------------------------------00002300
002400*    09/14/93  RWK  TK-479  INITIAL VERSION - ADJACENT BLOCK AND  00002400
002500*                           SAME/CROSS CARRIAGE DEMOTION ONLY.    00002500
002600*    03/02/96  LMP  TK-552  ADDED THE SPLIT-GROUP PATH FOR PARTIES00002600
002700*                           OF SIX OR MORE PASSENGERS.            00002700
002800*    07/08/97  LMP  TK-571  ADDED PRE-CHOSEN SEAT PATTERN MATCH   00002800
002900*                           FOR PASSENGERS WHO PICKED SEATS AT    00002900
003000*                           BOOKING TIME.                         00003000
003100*    11/19/98  DJS  TK-601  Y2K REVIEW OF THIS PROGRAM - NO DATE  00003100
003200*                           FIELDS ARE CARRIED, NO CHANGE MADE.   00003200
003300*    02/26/01  DJS  TK-640  REJECT THE WHOLE BATCH UP FRONT WHEN  00003300
003400*                           THE CARRIAGES DO NOT HOLD ENOUGH FREE 00003400
003500*                           SEATS FOR THE PARTY, PER SALES OPS    00003500
003600*                           REQUEST AFTER THE FEBRUARY OVERSELL.  00003600
003700*    04/30/03  KTW  TK-688  CLEANED UP THE CROSS CARRIAGE DEMOTE  00003700
003800*                           PARAGRAPH SO IT IS SHARED BY THE      00003800
003900*                           ADJACENT AND SPLIT-GROUP PATHS.       00003900
004000 ENVIRONMENT DIVISION.                                            00004000
004100 CONFIGURATION SECTION.                                           00004100
004200 SOURCE-COMPUTER.  IBM-3090.                                      00004200
004300 OBJECT-COMPUTER.  IBM-3090.                                      00004300
004400 SPECIAL-NAMES.                                                   00004400
004500     CONSOLE IS CONSOLE-DEVICE                                    00004500
004600     SYSOUT IS PRINT-DEVICE.                                      00004600
004700 INPUT-OUTPUT SECTION.                                            00004700
004800 FILE-CONTROL.                                                    00004800
004900     SELECT SEAT-MAP-FILE    ASSIGN TO SEATMAPF                   00004900
005000            ORGANIZATION IS LINE SEQUENTIAL                       00005000
005100            FILE STATUS IS WS-SEATMAP-STATUS.                     00005100
005200     SELECT PASSENGER-FILE   ASSIGN TO PASSNGRF                   00005200
005300            ORGANIZATION IS LINE SEQUENTIAL                       00005300
005400            FILE STATUS IS WS-PASSNGR-STATUS.                     00005400
005500     SELECT SEAT-ASSIGN-FILE ASSIGN TO SEATASGF                   00005500
005600            ORGANIZATION IS LINE SEQUENTIAL                       00005600
005700            FILE STATUS IS WS-SEATASG-STATUS.                     00005700
005800 DATA DIVISION.                                                   00005800
005900 FILE SECTION.                                                    00005900
006000 FD  SEAT-MAP-FILE.                                               00006000
006100     COPY SEATMAP.                                                00006100
006200 FD  PASSENGER-FILE.                                              00006200
006300     COPY PASSREC.                                                00006300
006400 FD  SEAT-ASSIGN-FILE.                                            00006400
006500     COPY SEATASG.                                                00006500
006600 WORKING-STORAGE SECTION.                                         00006600
006700*                                                                 00006700
006800***************************************************************** 00006800
006900*    FILE STATUS AND END-OF-FILE SWITCHES                        *00006900
007000***************************************************************** 00007000
007100 01  WS-FILE-STATUSES.                                            00007100
007200     05  WS-SEATMAP-STATUS           PIC X(02).                   00007200
007300         88  WS-SEATMAP-OK                VALUE '00'.             00007300
007400     05  WS-PASSNGR-STATUS           PIC X(02).                   00007400
007500         88  WS-PASSNGR-OK                 VALUE '00'.            00007500
007600     05  WS-SEATASG-STATUS           PIC X(02).                   00007600
007700         88  WS-SEATASG-OK                 VALUE '00'.            00007700
007800     05  FILLER                      PIC X(02).                   00007800
007900 01  WS-FILE-STATUS-DIAG             PIC X(02).                   00007900
008000 01  WS-FILE-STATUS-DIAG-N REDEFINES WS-FILE-STATUS-DIAG          00008000
008100                                     PIC S9(03) COMP-3.           00008100
008200 01  WS-SWITCHES.                                                 00008200
008300     05  WS-SEATMAP-EOF              PIC X(01) VALUE 'N'.         00008300
008400     05  WS-PASSNGR-EOF              PIC X(01) VALUE 'N'.         00008400
008500     05  WS-BATCH-STATUS-SW          PIC X(01) VALUE 'N'.         00008500
008600         88  WS-BATCH-REJECTED            VALUE 'R'.              00008600
008700         88  WS-BATCH-ACCEPTED             VALUE 'A'.             00008700
008800     05  WS-ANY-CHOSEN-SW            PIC X(01) VALUE 'N'.         00008800
008900         88  WS-ANY-CHOSEN-SEAT            VALUE 'Y'.             00008900
009000     05  WS-ALLOC-DONE-SW            PIC X(01) VALUE 'N'.         00009000
009100     05  WS-BLOCK-FOUND-SW           PIC X(01) VALUE 'N'.         00009100
009200     05  WS-CANDIDATE-FOUND-SW       PIC X(01) VALUE 'N'.         00009200
009300     05  WS-CANDIDATE-OK-SW          PIC X(01) VALUE 'N'.         00009300
009400     05  WS-FOUND-ANCHOR-SW          PIC X(01) VALUE 'N'.         00009400
009500     05  WS-ROW-BLOCK-OK-SW          PIC X(01) VALUE 'N'.         00009500
009600     05  WS-COL-BLOCK-OK-SW          PIC X(01) VALUE 'N'.         00009600
009700     05  WS-ALL-CHUNKS-OK-SW         PIC X(01) VALUE 'N'.         00009700
009800     05  FILLER                      PIC X(02).                   00009800
009900*                                                                 00009900
009910***************************************************************** 00009910
009920*    77-LEVEL CONSTANTS FOR THE CARRIAGE/PASSENGER LAYOUT AND    *00009920
009930*    THE SPLIT-GROUP CHUNK SIZE USED BY THE 600 SERIES.          *00009930
009940***************************************************************** 00009940
009950 77  SEATS-PER-CARRIAGE          PIC S9(03) COMP-3 VALUE 90.      00009950
009960 77  MAX-CHUNK-SIZE              PIC S9(01) COMP-3 VALUE 3.       00009960
010000***************************************************************** 00010000
010100*    CARRIAGE TABLE - ONE ENTRY PER SEAT-MAP RECORD, IN THE      *00010100
010200*    ORDER THE CARRIAGES WERE READ                               *00010200
010300***************************************************************** 00010300
010400 01  WS-CARRIAGE-COUNT               PIC S9(4) COMP VALUE 0.      00010400
010500 01  WS-CARRIAGE-TABLE.                                           00010500
010600     05  WS-CARRIAGE-ENTRY OCCURS 20 TIMES.                       00010600
010700         10  WS-CARR-TRAIN-ID        PIC X(10).                   00010700
010800         10  WS-CARR-NUMBER          PIC X(02).                   00010800
010900         10  WS-CARR-SEAT-TYPE       PIC 9(02).                   00010900
011000         10  WS-CARR-REMAIN-COUNT    PIC 9(03).                   00011000
011100         10  WS-CARR-SEAT OCCURS 90 TIMES                         00011100
011200                                     PIC X(01).                   00011200
011300         10  FILLER                 PIC X(01).                    00011300
011400 01  WS-SCRATCH-GRID.                                             00011400
011500     05  WS-SCRATCH-SEAT OCCURS 90 TIMES                          00011500
011600                                     PIC X(01).                   00011600
011700     05  FILLER                     PIC X(02).                    00011700
011800*                                                                 00011800
011900***************************************************************** 00011900
012000*    PASSENGER TABLE - ONE ENTRY PER PASSENGER RECORD, IN INPUT  *00012000
012100*    ORDER.  THE ASSIGN-xxx FIELDS ARE FILLED IN AS WE GO AND    *00012100
012200*    ARE WHAT GETS WRITTEN TO SEAT-ASSIGN-FILE.                  *00012200
012300***************************************************************** 00012300
012400 01  WS-PASSENGER-COUNT              PIC S9(4) COMP VALUE 0.      00012400
012500 01  WS-PASSENGER-TABLE.                                          00012500
012600     05  WS-PASSENGER-ENTRY OCCURS 50 TIMES.                      00012600
012700         10  WS-PSGR-ID              PIC X(20).                   00012700
012800         10  WS-PSGR-SEAT-TYPE       PIC 9(02).                   00012800
012900         10  WS-PSGR-CHOSEN-SEAT     PIC X(03).                   00012900
013000         10  WS-PSGR-CHOSEN-PARTS REDEFINES WS-PSGR-CHOSEN-SEAT.  00013000
013100             15  WS-PSGR-CHOSEN-LETTER                            00013100
013200                                     PIC X(01).                   00013200
013300             15  WS-PSGR-CHOSEN-ROW  PIC X(02).                   00013300
013400         10  WS-PSGR-ASSIGN-CARR     PIC X(02).                   00013400
013500         10  WS-PSGR-ASSIGN-SEAT     PIC X(03).                   00013500
013600         10  WS-PSGR-ASSIGN-PARTS REDEFINES WS-PSGR-ASSIGN-SEAT.  00013600
013700             15  WS-PSGR-ASSIGN-ROW  PIC X(02).                   00013700
013800             15  WS-PSGR-ASSIGN-LETTER                            00013800
013900                                     PIC X(01).                   00013900
014000         10  WS-PSGR-ASSIGN-STATUS   PIC X(01).                   00014000
014100         10  FILLER                  PIC X(01).                   00014100
014200*                                                                 00014200
014300***************************************************************** 00014300
014400*    WORK AREAS FOR THE SEARCH AND ALLOCATION PARAGRAPHS         *00014400
014500***************************************************************** 00014500
014600 01  WS-SEARCH-COUNTERS.                                          00014600
014700     05  WS-REMAINING-TOTAL           PIC S9(06) COMP-3 VALUE 0.  00014700
014800     05  WS-SEATS-NEEDED              PIC S9(04) COMP VALUE 0.    00014800
014900     05  WS-SEATS-FOUND               PIC S9(04) COMP VALUE 0.    00014900
015000     05  WS-SEATS-STILL-NEEDED        PIC S9(04) COMP VALUE 0.    00015000
015100     05  WS-COLLECT-LIMIT             PIC S9(04) COMP VALUE 0.    00015100
015200     05  WS-CARRIAGE-SUB              PIC S9(04) COMP VALUE 0.    00015200
015300     05  WS-PASSENGER-SUB             PIC S9(04) COMP VALUE 0.    00015300
015400     05  WS-SUB1                      PIC S9(04) COMP VALUE 0.    00015400
015500     05  WS-SUB2                      PIC S9(04) COMP VALUE 0.    00015500
015600     05  WS-SCAN-POS                  PIC S9(04) COMP VALUE 0.    00015600
015700     05  WS-SCAN-ROW                  PIC S9(04) COMP VALUE 0.    00015700
015800     05  WS-SCAN-COL                  PIC S9(04) COMP VALUE 0.    00015800
015900     05  WS-SCAN-COL-START            PIC S9(04) COMP VALUE 0.    00015900
016000     05  WS-SCAN-ROW-START            PIC S9(04) COMP VALUE 0.    00016000
016100     05  WS-SCAN-I                    PIC S9(04) COMP VALUE 0.    00016100
016200     05  WS-MAX-COL-START             PIC S9(04) COMP VALUE 0.    00016200
016300     05  WS-MAX-ROW-START             PIC S9(04) COMP VALUE 0.    00016300
016400     05  WS-BLOCK-SIZE                PIC S9(04) COMP VALUE 0.    00016400
016500     05  WS-BLOCK-FOUND-COUNT         PIC S9(04) COMP VALUE 0.    00016500
016600     05  FILLER                       PIC X(04).                  00016600
016700 01  WS-BLOCK-SEAT-POS.                                           00016700
016800     05  WS-BLOCK-SEAT-ENTRY OCCURS 50 TIMES                      00016800
016900                                     PIC S9(04) COMP.             00016900
017000     05  FILLER                      PIC X(01).                   00017000
017100 01  WS-TRIAL-SEAT-POS.                                           00017100
017200     05  WS-TRIAL-SEAT-COUNT          PIC S9(04) COMP VALUE 0.    00017200
017300     05  WS-TRIAL-SEAT-ENTRY OCCURS 50 TIMES                      00017300
017400                                     PIC S9(04) COMP.             00017400
017500     05  FILLER                      PIC X(01).                   00017500
017600 01  WS-COMMIT-AND-CHUNK-WORK.                                    00017600
017700     05  WS-COMMIT-CARRIAGE-NUM       PIC X(02).                  00017700
017800     05  WS-COMMIT-START-SUB          PIC S9(04) COMP VALUE 0.    00017800
017900     05  WS-COMMIT-COUNT              PIC S9(04) COMP VALUE 0.    00017900
018000     05  WS-COMMIT-I                  PIC S9(04) COMP VALUE 0.    00018000
018100     05  WS-CHUNK-COUNT               PIC S9(04) COMP VALUE 0.    00018100
018200     05  WS-CHUNK-REMAINDER           PIC S9(04) COMP VALUE 0.    00018200
018300     05  WS-CHUNK-NUMBER              PIC S9(04) COMP VALUE 0.    00018300
018400     05  WS-CHUNK-START               PIC S9(04) COMP VALUE 0.    00018400
018500     05  WS-CHUNK-SIZE                PIC S9(04) COMP VALUE 0.    00018500
018600     05  WS-FORMAT-ROW-NUM            PIC 9(02) VALUE 0.          00018600
018700     05  WS-FORMAT-COL-NUM            PIC S9(04) COMP VALUE 0.    00018700
018800     05  WS-FORMAT-SEAT-ROW           PIC X(02).                  00018800
018900     05  WS-FORMAT-SEAT-LETTER        PIC X(01).                  00018900
019000     05  FILLER                       PIC X(03).                  00019000
019100*                                                                 00019100
019200***************************************************************** 00019200
019300*    WORK AREAS FOR THE PRE-CHOSEN SEAT PATTERN MATCH (PM-1)     *00019300
019400***************************************************************** 00019400
019500 01  WS-PATTERN-MATCH-WORK.                                       00019500
019600     05  WS-ANCHOR-SUB                PIC S9(04) COMP VALUE 0.    00019600
019700     05  WS-ANCHOR-ROW                PIC S9(04) COMP VALUE 0.    00019700
019800     05  WS-ANCHOR-COL                PIC S9(04) COMP VALUE 0.    00019800
019900     05  WS-ROW-SCAN-START            PIC S9(04) COMP VALUE 0.    00019900
020000     05  WS-CANDIDATE-ROW             PIC S9(04) COMP VALUE 0.    00020000
020100     05  WS-MIN-ROW-DELTA             PIC S9(04) COMP VALUE 0.    00020100
020200     05  WS-MATCHED-COUNT             PIC S9(04) COMP VALUE 0.    00020200
020300     05  WS-TEMP-MATCHED              PIC S9(04) COMP VALUE 0.    00020300
020400     05  WS-FILL-NEEDED               PIC S9(04) COMP VALUE 0.    00020400
020500     05  WS-FILL-FOUND                PIC S9(04) COMP VALUE 0.    00020500
020600     05  WS-TEMP-ROW-N                PIC 9(02) VALUE 0.          00020600
020700     05  WS-TEMP-ROW-0                PIC S9(04) COMP VALUE 0.    00020700
020800     05  WS-TEMP-COL-0                PIC S9(04) COMP VALUE 0.    00020800
020900     05  WS-OFFSET-COUNT              PIC S9(04) COMP VALUE 0.    00020900
021000     05  FILLER                       PIC X(04).                  00021000
021100 01  WS-OFFSET-TABLE.                                             00021100
021200     05  WS-OFFSET-ENTRY OCCURS 50 TIMES.                         00021200
021300         10  WS-OFFSET-ROW-DELTA     PIC S9(04) COMP.             00021300
021400         10  WS-OFFSET-COL-DELTA     PIC S9(04) COMP.             00021400
021500         10  WS-OFFSET-PSGR-SUB      PIC S9(04) COMP.             00021500
021600         10  FILLER                 PIC X(01).                    00021600
021700*                                                                 00021700
021800 PROCEDURE DIVISION.                                              00021800
021900 000-MAIN.                                                        00021900
022000     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00022000
022100     PERFORM 710-LOAD-SEAT-MAP-TABLE THRU 710-EXIT                00022100
022200         UNTIL WS-SEATMAP-EOF = 'Y'.                              00022200
022300     PERFORM 720-LOAD-PASSENGER-TABLE THRU 720-EXIT               00022300
022400         UNTIL WS-PASSNGR-EOF = 'Y'.                              00022400
022500     PERFORM 300-CHECK-REMAINING-TOTAL THRU 300-EXIT.             00022500
022600     IF WS-BATCH-REJECTED                                         00022600
022700         PERFORM 890-REJECT-ALL-RTN THRU 890-EXIT                 00022700
022800     ELSE                                                         00022800
022900         PERFORM 340-DETERMINE-STRATEGY THRU 340-EXIT             00022900
023000         IF WS-ALLOC-DONE-SW NOT = 'Y'                            00023000
023100             PERFORM 890-REJECT-ALL-RTN THRU 890-EXIT             00023100
023200         END-IF                                                   00023200
023300     END-IF.                                                      00023300
023400     PERFORM 900-WRITE-ASSIGNMENTS-RTN THRU 900-EXIT              00023400
023500         VARYING WS-PASSENGER-SUB FROM 1 BY 1                     00023500
023600         UNTIL WS-PASSENGER-SUB > WS-PASSENGER-COUNT.             00023600
023700     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00023700
023800     GOBACK.                                                      00023800
023900*                                                                 00023900
024000***************************************************************** 00024000
024100*    300 SERIES - REMAINING SEAT COUNT CHECK                     *00024100
024200***************************************************************** 00024200
024300 300-CHECK-REMAINING-TOTAL.                                       00024300
024400     MOVE 0 TO WS-REMAINING-TOTAL.                                00024400
024500     PERFORM 310-ADD-CARRIAGE-REMAIN THRU 310-EXIT                00024500
024600         VARYING WS-CARRIAGE-SUB FROM 1 BY 1                      00024600
024700         UNTIL WS-CARRIAGE-SUB > WS-CARRIAGE-COUNT.               00024700
024800     IF WS-REMAINING-TOTAL < WS-PASSENGER-COUNT                   00024800
024900         SET WS-BATCH-REJECTED TO TRUE                            00024900
025000     ELSE                                                         00025000
025100         SET WS-BATCH-ACCEPTED TO TRUE                            00025100
025200     END-IF.                                                      00025200
025300 300-EXIT.                                                        00025300
025400     EXIT.                                                        00025400
025500 310-ADD-CARRIAGE-REMAIN.                                         00025500
025600     ADD WS-CARR-REMAIN-COUNT(WS-CARRIAGE-SUB) TO                 00025600
025700            WS-REMAINING-TOTAL.                                   00025700
025800 310-EXIT.                                                        00025800
025900     EXIT.                                                        00025900
026000*                                                                 00026000
026100***************************************************************** 00026100
026200*    340 SERIES - PICK THE ALLOCATION STRATEGY FOR THIS BATCH    *00026200
026300***************************************************************** 00026300
026400 340-DETERMINE-STRATEGY.                                          00026400
026500     PERFORM 345-CHECK-FOR-CHOSEN-SEAT THRU 345-EXIT.             00026500
026600     IF WS-ANY-CHOSEN-SEAT                                        00026600
026700         PERFORM 400-PATTERN-MATCH-RTN THRU 400-EXIT              00026700
026800     ELSE                                                         00026800
026900         IF WS-PASSENGER-COUNT < 6                                00026900
027000             PERFORM 500-ADJACENT-ALLOC-RTN THRU 500-EXIT         00027000
027100         ELSE                                                     00027100
027200             PERFORM 600-SPLIT-GROUP-ALLOC-RTN THRU 600-EXIT      00027200
027300         END-IF                                                   00027300
027400     END-IF.                                                      00027400
027500 340-EXIT.                                                        00027500
027600     EXIT.                                                        00027600
027700 345-CHECK-FOR-CHOSEN-SEAT.                                       00027700
027800     MOVE 'N' TO WS-ANY-CHOSEN-SW.                                00027800
027900     PERFORM 346-CHECK-ONE-PASSENGER THRU 346-EXIT                00027900
028000         VARYING WS-PASSENGER-SUB FROM 1 BY 1                     00028000
028100         UNTIL WS-PASSENGER-SUB > WS-PASSENGER-COUNT.             00028100
028200 345-EXIT.                                                        00028200
028300     EXIT.                                                        00028300
028400 346-CHECK-ONE-PASSENGER.                                         00028400
028500     IF WS-PSGR-CHOSEN-SEAT(WS-PASSENGER-SUB) NOT = SPACES        00028500
028600         MOVE 'Y' TO WS-ANY-CHOSEN-SW                             00028600
028700     END-IF.                                                      00028700
028800 346-EXIT.                                                        00028800
028900     EXIT.                                                        00028900
029000*                                                                 00029000
029100***************************************************************** 00029100
029200*    400 SERIES - PM-1 PRE-CHOSEN SEAT PATTERN MATCH             *00029200
029300***************************************************************** 00029300
029400 400-PATTERN-MATCH-RTN.                                           00029400
029500     PERFORM 405-FIND-ANCHOR-AND-OFFSETS THRU 405-EXIT.           00029500
029600     MOVE 'N' TO WS-ALLOC-DONE-SW.                                00029600
029700     PERFORM 415-TRY-CARRIAGE-PATTERN-RTN THRU 415-EXIT           00029700
029800         VARYING WS-CARRIAGE-SUB FROM 1 BY 1                      00029800
029900         UNTIL WS-CARRIAGE-SUB > WS-CARRIAGE-COUNT                00029900
030000            OR WS-ALLOC-DONE-SW = 'Y'.                            00030000
030100     IF WS-ALLOC-DONE-SW NOT = 'Y'                                00030100
030200         PERFORM 450-PATTERN-FALLBACK-RTN THRU 450-EXIT           00030200
030300     END-IF.                                                      00030300
030400 400-EXIT.                                                        00030400
030500     EXIT.                                                        00030500
030600 405-FIND-ANCHOR-AND-OFFSETS.                                     00030600
030700     MOVE 0 TO WS-ANCHOR-SUB.                                     00030700
030800     MOVE 'N' TO WS-FOUND-ANCHOR-SW.                              00030800
030900     PERFORM 407-FIND-ANCHOR-ONE THRU 407-EXIT                    00030900
031000         VARYING WS-PASSENGER-SUB FROM 1 BY 1                     00031000
031100         UNTIL WS-PASSENGER-SUB > WS-PASSENGER-COUNT              00031100
031200            OR WS-FOUND-ANCHOR-SW = 'Y'.                          00031200
031300     PERFORM 408-DECODE-ANCHOR THRU 408-EXIT.                     00031300
031400     MOVE 0 TO WS-OFFSET-COUNT.                                   00031400
031500     MOVE 0 TO WS-MIN-ROW-DELTA.                                  00031500
031600     PERFORM 406-BUILD-ONE-OFFSET THRU 406-EXIT                   00031600
031700         VARYING WS-PASSENGER-SUB FROM 1 BY 1                     00031700
031800         UNTIL WS-PASSENGER-SUB > WS-PASSENGER-COUNT.             00031800
031900 405-EXIT.                                                        00031900
032000     EXIT.                                                        00032000
032100 406-BUILD-ONE-OFFSET.                                            00032100
032200     IF WS-PSGR-CHOSEN-SEAT(WS-PASSENGER-SUB) NOT = SPACES        00032200
032300        AND WS-PASSENGER-SUB NOT = WS-ANCHOR-SUB                  00032300
032400         MOVE WS-PSGR-CHOSEN-ROW(WS-PASSENGER-SUB) TO             00032400
032500                WS-TEMP-ROW-N                                     00032500
032600         COMPUTE WS-TEMP-ROW-0 = WS-TEMP-ROW-N - 1                00032600
032700         EVALUATE WS-PSGR-CHOSEN-LETTER(WS-PASSENGER-SUB)         00032700
032800             WHEN 'A'  MOVE 0 TO WS-TEMP-COL-0                    00032800
032900             WHEN 'B'  MOVE 1 TO WS-TEMP-COL-0                    00032900
033000             WHEN 'C'  MOVE 2 TO WS-TEMP-COL-0                    00033000
033100             WHEN 'D'  MOVE 3 TO WS-TEMP-COL-0                    00033100
033200             WHEN OTHER MOVE 4 TO WS-TEMP-COL-0                   00033200
033300         END-EVALUATE                                             00033300
033400         ADD 1 TO WS-OFFSET-COUNT                                 00033400
033500         COMPUTE WS-OFFSET-ROW-DELTA(WS-OFFSET-COUNT) =           00033500
033600             WS-TEMP-ROW-0 - WS-ANCHOR-ROW                        00033600
033700         COMPUTE WS-OFFSET-COL-DELTA(WS-OFFSET-COUNT) =           00033700
033800             WS-TEMP-COL-0 - WS-ANCHOR-COL                        00033800
033900         MOVE WS-PASSENGER-SUB TO                                 00033900
034000                WS-OFFSET-PSGR-SUB(WS-OFFSET-COUNT)               00034000
034100         IF WS-OFFSET-ROW-DELTA(WS-OFFSET-COUNT) <                00034100
034200                WS-MIN-ROW-DELTA                                  00034200
034300             MOVE WS-OFFSET-ROW-DELTA(WS-OFFSET-COUNT)            00034300
034400                 TO WS-MIN-ROW-DELTA                              00034400
034500         END-IF                                                   00034500
034600     END-IF.                                                      00034600
034700 406-EXIT.                                                        00034700
034800     EXIT.                                                        00034800
034900 407-FIND-ANCHOR-ONE.                                             00034900
035000     IF WS-PSGR-CHOSEN-SEAT(WS-PASSENGER-SUB) NOT = SPACES        00035000
035100         MOVE WS-PASSENGER-SUB TO WS-ANCHOR-SUB                   00035100
035200         MOVE 'Y' TO WS-FOUND-ANCHOR-SW                           00035200
035300     END-IF.                                                      00035300
035400 407-EXIT.                                                        00035400
035500     EXIT.                                                        00035500
035600 408-DECODE-ANCHOR.                                               00035600
035700     MOVE WS-PSGR-CHOSEN-ROW(WS-ANCHOR-SUB) TO WS-TEMP-ROW-N.     00035700
035800     COMPUTE WS-ANCHOR-ROW = WS-TEMP-ROW-N - 1.                   00035800
035900     EVALUATE WS-PSGR-CHOSEN-LETTER(WS-ANCHOR-SUB)                00035900
036000         WHEN 'A'  MOVE 0 TO WS-ANCHOR-COL                        00036000
036100         WHEN 'B'  MOVE 1 TO WS-ANCHOR-COL                        00036100
036200         WHEN 'C'  MOVE 2 TO WS-ANCHOR-COL                        00036200
036300         WHEN 'D'  MOVE 3 TO WS-ANCHOR-COL                        00036300
036400         WHEN OTHER MOVE 4 TO WS-ANCHOR-COL                       00036400
036500     END-EVALUATE.                                                00036500
036600 408-EXIT.                                                        00036600
036700     EXIT.                                                        00036700
036800 415-TRY-CARRIAGE-PATTERN-RTN.                                    00036800
036900     PERFORM 511-COPY-CARRIAGE-TO-SCRATCH THRU 511-EXIT.          00036900
037000     MOVE 'N' TO WS-CANDIDATE-FOUND-SW.                           00037000
037100     COMPUTE WS-ROW-SCAN-START = 0 - WS-MIN-ROW-DELTA.            00037100
037200     PERFORM 420-FIND-CANDIDATE-ROW THRU 420-EXIT                 00037200
037300         VARYING WS-CANDIDATE-ROW FROM WS-ROW-SCAN-START BY 1     00037300
037400         UNTIL WS-CANDIDATE-ROW > 17                              00037400
037500            OR WS-CANDIDATE-FOUND-SW = 'Y'.                       00037500
037600     IF WS-CANDIDATE-FOUND-SW = 'Y'                               00037600
037700         PERFORM 425-COMMIT-PATTERN-MATCH THRU 425-EXIT           00037700
037800         COMPUTE WS-MATCHED-COUNT = WS-OFFSET-COUNT + 1           00037800
037900         IF WS-MATCHED-COUNT < WS-PASSENGER-COUNT                 00037900
038000             COMPUTE WS-FILL-NEEDED =                             00038000
038100                 WS-PASSENGER-COUNT - WS-MATCHED-COUNT            00038100
038200             PERFORM 430-FILL-REMAINDER THRU 430-EXIT             00038200
038300         END-IF                                                   00038300
038400         IF WS-TRIAL-SEAT-COUNT = WS-PASSENGER-COUNT              00038400
038500             MOVE WS-CARR-NUMBER(WS-CARRIAGE-SUB)                 00038500
038600                 TO WS-COMMIT-CARRIAGE-NUM                        00038600
038700             MOVE 1 TO WS-COMMIT-START-SUB                        00038700
038800             MOVE WS-PASSENGER-COUNT TO WS-COMMIT-COUNT           00038800
038900             PERFORM 620-COMMIT-SPLIT-CARRIAGE THRU 620-EXIT      00038900
039000             MOVE 'Y' TO WS-ALLOC-DONE-SW                         00039000
039100         END-IF                                                   00039100
039200     END-IF.                                                      00039200
039300 415-EXIT.                                                        00039300
039400     EXIT.                                                        00039400
039500 420-FIND-CANDIDATE-ROW.                                          00039500
039600     PERFORM 421-CHECK-CANDIDATE-ROW THRU 421-EXIT.               00039600
039700     IF WS-CANDIDATE-OK-SW = 'Y'                                  00039700
039800         MOVE 'Y' TO WS-CANDIDATE-FOUND-SW                        00039800
039900     END-IF.                                                      00039900
040000 420-EXIT.                                                        00040000
040100     EXIT.                                                        00040100
040200 421-CHECK-CANDIDATE-ROW.                                         00040200
040300     MOVE 'Y' TO WS-CANDIDATE-OK-SW.                              00040300
040400     IF WS-CANDIDATE-ROW > 17 OR WS-CANDIDATE-ROW < 0             00040400
040500         MOVE 'N' TO WS-CANDIDATE-OK-SW                           00040500
040600     ELSE                                                         00040600
040700         COMPUTE WS-SCAN-POS =                                    00040700
040800             (WS-CANDIDATE-ROW * 5) + WS-ANCHOR-COL + 1           00040800
040900         IF WS-SCRATCH-SEAT(WS-SCAN-POS) NOT = '0'                00040900
041000             MOVE 'N' TO WS-CANDIDATE-OK-SW                       00041000
041100         END-IF                                                   00041100
041200     END-IF.                                                      00041200
041300     IF WS-CANDIDATE-OK-SW = 'Y'                                  00041300
041400         PERFORM 422-CHECK-ONE-OFFSET THRU 422-EXIT               00041400
041500             VARYING WS-SUB1 FROM 1 BY 1                          00041500
041600             UNTIL WS-SUB1 > WS-OFFSET-COUNT                      00041600
041700                OR WS-CANDIDATE-OK-SW = 'N'                       00041700
041800     END-IF.                                                      00041800
041900 421-EXIT.                                                        00041900
042000     EXIT.                                                        00042000
042100 422-CHECK-ONE-OFFSET.                                            00042100
042200     COMPUTE WS-TEMP-ROW-0 =                                      00042200
042300         WS-CANDIDATE-ROW + WS-OFFSET-ROW-DELTA(WS-SUB1).         00042300
042400     COMPUTE WS-TEMP-COL-0 =                                      00042400
042500         WS-ANCHOR-COL + WS-OFFSET-COL-DELTA(WS-SUB1).            00042500
042600     IF WS-TEMP-ROW-0 > 17 OR WS-TEMP-ROW-0 < 0                   00042600
042700        OR WS-TEMP-COL-0 > 4 OR WS-TEMP-COL-0 < 0                 00042700
042800         MOVE 'N' TO WS-CANDIDATE-OK-SW                           00042800
042900     ELSE                                                         00042900
043000         COMPUTE WS-SCAN-POS =                                    00043000
043100             (WS-TEMP-ROW-0 * 5) + WS-TEMP-COL-0 + 1              00043100
043200         IF WS-SCRATCH-SEAT(WS-SCAN-POS) NOT = '0'                00043200
043300             MOVE 'N' TO WS-CANDIDATE-OK-SW                       00043300
043400         END-IF                                                   00043400
043500     END-IF.                                                      00043500
043600 422-EXIT.                                                        00043600
043700     EXIT.                                                        00043700
043800 425-COMMIT-PATTERN-MATCH.                                        00043800
043900     MOVE 0 TO WS-TRIAL-SEAT-COUNT.                               00043900
044000     COMPUTE WS-SCAN-POS = (WS-CANDIDATE-ROW * 5) + WS-ANCHOR-COL 00044000
044100            + 1.                                                  00044100
044200     ADD 1 TO WS-TRIAL-SEAT-COUNT.                                00044200
044300     MOVE WS-SCAN-POS TO WS-TRIAL-SEAT-ENTRY(WS-TRIAL-SEAT-COUNT).00044300
044400     MOVE '1' TO WS-SCRATCH-SEAT(WS-SCAN-POS).                    00044400
044500     PERFORM 426-COMMIT-ONE-OFFSET-SEAT THRU 426-EXIT             00044500
044600         VARYING WS-SUB1 FROM 1 BY 1                              00044600
044700         UNTIL WS-SUB1 > WS-OFFSET-COUNT.                         00044700
044800 425-EXIT.                                                        00044800
044900     EXIT.                                                        00044900
045000 426-COMMIT-ONE-OFFSET-SEAT.                                      00045000
045100     COMPUTE WS-TEMP-ROW-0 =                                      00045100
045200         WS-CANDIDATE-ROW + WS-OFFSET-ROW-DELTA(WS-SUB1).         00045200
045300     COMPUTE WS-TEMP-COL-0 =                                      00045300
045400         WS-ANCHOR-COL + WS-OFFSET-COL-DELTA(WS-SUB1).            00045400
045500     COMPUTE WS-SCAN-POS = (WS-TEMP-ROW-0 * 5) + WS-TEMP-COL-0 +  00045500
045600            1.                                                    00045600
045700     ADD 1 TO WS-TRIAL-SEAT-COUNT.                                00045700
045800     MOVE WS-SCAN-POS TO WS-TRIAL-SEAT-ENTRY(WS-TRIAL-SEAT-COUNT).00045800
045900     MOVE '1' TO WS-SCRATCH-SEAT(WS-SCAN-POS).                    00045900
046000 426-EXIT.                                                        00046000
046100     EXIT.                                                        00046100
046200 430-FILL-REMAINDER.                                              00046200
046300     MOVE 0 TO WS-FILL-FOUND.                                     00046300
046400     PERFORM 431-CHECK-FILL-CELL THRU 431-EXIT                    00046400
046500         VARYING WS-SCAN-POS FROM 1 BY 1                          00046500
046600         UNTIL WS-SCAN-POS > SEATS-PER-CARRIAGE                   00046600
046650             OR WS-FILL-FOUND = WS-FILL-NEEDED.                   00046650
046700 430-EXIT.                                                        00046700
046800     EXIT.                                                        00046800
046900 431-CHECK-FILL-CELL.                                             00046900
047000     IF WS-SCRATCH-SEAT(WS-SCAN-POS) = '0'                        00047000
047100         ADD 1 TO WS-TRIAL-SEAT-COUNT                             00047100
047200         MOVE WS-SCAN-POS TO                                      00047200
047300                WS-TRIAL-SEAT-ENTRY(WS-TRIAL-SEAT-COUNT)          00047300
047400         MOVE '1' TO WS-SCRATCH-SEAT(WS-SCAN-POS)                 00047400
047500         ADD 1 TO WS-FILL-FOUND                                   00047500
047600     END-IF.                                                      00047600
047700 431-EXIT.                                                        00047700
047800     EXIT.                                                        00047800
047900 450-PATTERN-FALLBACK-RTN.                                        00047900
048000     MOVE 'N' TO WS-ALLOC-DONE-SW.                                00048000
048100     PERFORM 455-CHECK-CARRIAGE-ALONE THRU 455-EXIT               00048100
048200         VARYING WS-CARRIAGE-SUB FROM 1 BY 1                      00048200
048300         UNTIL WS-CARRIAGE-SUB > WS-CARRIAGE-COUNT                00048300
048400            OR WS-ALLOC-DONE-SW = 'Y'.                            00048400
048500     IF WS-ALLOC-DONE-SW NOT = 'Y'                                00048500
048600         MOVE WS-PASSENGER-COUNT TO WS-SEATS-NEEDED               00048600
048700         PERFORM 555-CROSS-CARRIAGE-DEMOTE-RTN THRU 555-EXIT      00048700
048800     END-IF.                                                      00048800
048900 450-EXIT.                                                        00048900
049000     EXIT.                                                        00049000
049100 455-CHECK-CARRIAGE-ALONE.                                        00049100
049200     IF WS-CARR-REMAIN-COUNT(WS-CARRIAGE-SUB) >=                  00049200
049300            WS-PASSENGER-COUNT                                    00049300
049400         PERFORM 511-COPY-CARRIAGE-TO-SCRATCH THRU 511-EXIT       00049400
049500         MOVE WS-PASSENGER-COUNT TO WS-COLLECT-LIMIT              00049500
049600         PERFORM 460-COLLECT-CARRIAGE-FREE-LIST THRU 460-EXIT     00049600
049700         IF WS-BLOCK-FOUND-COUNT = WS-PASSENGER-COUNT             00049700
049800             MOVE WS-CARR-NUMBER(WS-CARRIAGE-SUB)                 00049800
049900                 TO WS-COMMIT-CARRIAGE-NUM                        00049900
050000             MOVE 1 TO WS-COMMIT-START-SUB                        00050000
050100             MOVE WS-PASSENGER-COUNT TO WS-COMMIT-COUNT           00050100
050200             PERFORM 540-COMMIT-SINGLE-CARRIAGE-BLOCK THRU        00050200
050300                    540-EXIT                                      00050300
050400             MOVE 'Y' TO WS-ALLOC-DONE-SW                         00050400
050500         END-IF                                                   00050500
050600     END-IF.                                                      00050600
050700 455-EXIT.                                                        00050700
050800     EXIT.                                                        00050800
050900 460-COLLECT-CARRIAGE-FREE-LIST.                                  00050900
051000     MOVE 0 TO WS-BLOCK-FOUND-COUNT.                              00051000
051100     PERFORM 461-COLLECT-ONE-FREE-CELL THRU 461-EXIT              00051100
051200         VARYING WS-SCAN-POS FROM 1 BY 1                          00051200
051300         UNTIL WS-SCAN-POS > SEATS-PER-CARRIAGE                   00051300
051400            OR WS-BLOCK-FOUND-COUNT = WS-COLLECT-LIMIT.           00051400
051500 460-EXIT.                                                        00051500
051600     EXIT.                                                        00051600
051700 461-COLLECT-ONE-FREE-CELL.                                       00051700
051800     IF WS-SCRATCH-SEAT(WS-SCAN-POS) = '0'                        00051800
051900         ADD 1 TO WS-BLOCK-FOUND-COUNT                            00051900
052000         MOVE WS-SCAN-POS TO                                      00052000
052100                WS-BLOCK-SEAT-ENTRY(WS-BLOCK-FOUND-COUNT)         00052100
052200     END-IF.                                                      00052200
052300 461-EXIT.                                                        00052300
052400     EXIT.                                                        00052400
052500*                                                                 00052500
052600***************************************************************** 00052600
052700*    500 SERIES - ADJ-1/ADJ-2/ADJ-3 FOR PARTIES UNDER SIX        *00052700
052800***************************************************************** 00052800
052900 500-ADJACENT-ALLOC-RTN.                                          00052900
053000     MOVE 'N' TO WS-ALLOC-DONE-SW.                                00053000
053100     MOVE WS-PASSENGER-COUNT TO WS-SEATS-NEEDED.                  00053100
053200     PERFORM 510-TRY-CARRIAGE-ADJACENT THRU 510-EXIT              00053200
053300         VARYING WS-CARRIAGE-SUB FROM 1 BY 1                      00053300
053400         UNTIL WS-CARRIAGE-SUB > WS-CARRIAGE-COUNT                00053400
053500            OR WS-ALLOC-DONE-SW = 'Y'.                            00053500
053600     IF WS-ALLOC-DONE-SW NOT = 'Y'                                00053600
053700         PERFORM 550-SAME-CARRIAGE-DEMOTE-RTN THRU 550-EXIT       00053700
053800     END-IF.                                                      00053800
053900     IF WS-ALLOC-DONE-SW NOT = 'Y'                                00053900
054000         PERFORM 555-CROSS-CARRIAGE-DEMOTE-RTN THRU 555-EXIT      00054000
054100     END-IF.                                                      00054100
054200 500-EXIT.                                                        00054200
054300     EXIT.                                                        00054300
054400 510-TRY-CARRIAGE-ADJACENT.                                       00054400
054500     PERFORM 511-COPY-CARRIAGE-TO-SCRATCH THRU 511-EXIT.          00054500
054600     MOVE WS-SEATS-NEEDED TO WS-BLOCK-SIZE.                       00054600
054700     PERFORM 515-FIND-ADJACENT-BLOCK-RTN THRU 515-EXIT.           00054700
054800     IF WS-BLOCK-FOUND-SW = 'Y'                                   00054800
054900         MOVE WS-CARR-NUMBER(WS-CARRIAGE-SUB) TO                  00054900
055000                WS-COMMIT-CARRIAGE-NUM                            00055000
055100         MOVE 1 TO WS-COMMIT-START-SUB                            00055100
055200         MOVE WS-SEATS-NEEDED TO WS-COMMIT-COUNT                  00055200
055300         PERFORM 540-COMMIT-SINGLE-CARRIAGE-BLOCK THRU 540-EXIT   00055300
055400         MOVE 'Y' TO WS-ALLOC-DONE-SW                             00055400
055500     END-IF.                                                      00055500
055600 510-EXIT.                                                        00055600
055700     EXIT.                                                        00055700
055800 511-COPY-CARRIAGE-TO-SCRATCH.                                    00055800
055900     PERFORM 512-COPY-ONE-SEAT THRU 512-EXIT                      00055900
056000         VARYING WS-SUB2 FROM 1 BY 1                              00056000
056100         UNTIL WS-SUB2 > SEATS-PER-CARRIAGE.                      00056100
056200 511-EXIT.                                                        00056200
056300     EXIT.                                                        00056300
056400 512-COPY-ONE-SEAT.                                               00056400
056500     MOVE WS-CARR-SEAT(WS-CARRIAGE-SUB, WS-SUB2)                  00056500
056600         TO WS-SCRATCH-SEAT(WS-SUB2).                             00056600
056700 512-EXIT.                                                        00056700
056800     EXIT.                                                        00056800
056900 515-FIND-ADJACENT-BLOCK-RTN.                                     00056900
057000     MOVE 'N' TO WS-BLOCK-FOUND-SW.                               00057000
057100     PERFORM 516-SCAN-ROW-FOR-BLOCK THRU 516-EXIT                 00057100
057200         VARYING WS-SCAN-ROW FROM 0 BY 1                          00057200
057300         UNTIL WS-SCAN-ROW > 17 OR WS-BLOCK-FOUND-SW = 'Y'.       00057300
057400     IF WS-BLOCK-FOUND-SW NOT = 'Y'                               00057400
057500         PERFORM 517-SCAN-COL-FOR-BLOCK THRU 517-EXIT             00057500
057600             VARYING WS-SCAN-COL FROM 0 BY 1                      00057600
057700             UNTIL WS-SCAN-COL > 4 OR WS-BLOCK-FOUND-SW = 'Y'     00057700
057800     END-IF.                                                      00057800
057900 515-EXIT.                                                        00057900
058000     EXIT.                                                        00058000
058100 516-SCAN-ROW-FOR-BLOCK.                                          00058100
058200     COMPUTE WS-MAX-COL-START = 5 - WS-BLOCK-SIZE.                00058200
058300     PERFORM 518-CHECK-ROW-BLOCK THRU 518-EXIT                    00058300
058400         VARYING WS-SCAN-COL-START FROM 0 BY 1                    00058400
058500         UNTIL WS-SCAN-COL-START > WS-MAX-COL-START               00058500
058600            OR WS-BLOCK-FOUND-SW = 'Y'.                           00058600
058700 516-EXIT.                                                        00058700
058800     EXIT.                                                        00058800
058900 517-SCAN-COL-FOR-BLOCK.                                          00058900
059000     COMPUTE WS-MAX-ROW-START = 18 - WS-BLOCK-SIZE.               00059000
059100     PERFORM 521-CHECK-COL-BLOCK THRU 521-EXIT                    00059100
059200         VARYING WS-SCAN-ROW-START FROM 0 BY 1                    00059200
059300         UNTIL WS-SCAN-ROW-START > WS-MAX-ROW-START               00059300
059400            OR WS-BLOCK-FOUND-SW = 'Y'.                           00059400
059500 517-EXIT.                                                        00059500
059600     EXIT.                                                        00059600
059700 518-CHECK-ROW-BLOCK.                                             00059700
059800     MOVE 'Y' TO WS-ROW-BLOCK-OK-SW.                              00059800
059900     PERFORM 519-CHECK-ROW-CELL THRU 519-EXIT                     00059900
060000         VARYING WS-SCAN-I FROM 0 BY 1                            00060000
060100         UNTIL WS-SCAN-I >= WS-BLOCK-SIZE                         00060100
060200            OR WS-ROW-BLOCK-OK-SW = 'N'.                          00060200
060300     IF WS-ROW-BLOCK-OK-SW = 'Y'                                  00060300
060400         PERFORM 525-COMMIT-ROW-BLOCK THRU 525-EXIT               00060400
060500         MOVE 'Y' TO WS-BLOCK-FOUND-SW                            00060500
060600     END-IF.                                                      00060600
060700 518-EXIT.                                                        00060700
060800     EXIT.                                                        00060800
060900 519-CHECK-ROW-CELL.                                              00060900
061000     COMPUTE WS-SCAN-POS =                                        00061000
061100         (WS-SCAN-ROW * 5) + WS-SCAN-COL-START + WS-SCAN-I + 1.   00061100
061200     IF WS-SCRATCH-SEAT(WS-SCAN-POS) NOT = '0'                    00061200
061300         MOVE 'N' TO WS-ROW-BLOCK-OK-SW                           00061300
061400     END-IF.                                                      00061400
061500 519-EXIT.                                                        00061500
061600     EXIT.                                                        00061600
061700 521-CHECK-COL-BLOCK.                                             00061700
061800     MOVE 'Y' TO WS-COL-BLOCK-OK-SW.                              00061800
061900     PERFORM 522-CHECK-COL-CELL THRU 522-EXIT                     00061900
062000         VARYING WS-SCAN-I FROM 0 BY 1                            00062000
062100         UNTIL WS-SCAN-I >= WS-BLOCK-SIZE                         00062100
062200            OR WS-COL-BLOCK-OK-SW = 'N'.                          00062200
062300     IF WS-COL-BLOCK-OK-SW = 'Y'                                  00062300
062400         PERFORM 523-COMMIT-COL-BLOCK THRU 523-EXIT               00062400
062500         MOVE 'Y' TO WS-BLOCK-FOUND-SW                            00062500
062600     END-IF.                                                      00062600
062700 521-EXIT.                                                        00062700
062800     EXIT.                                                        00062800
062900 522-CHECK-COL-CELL.                                              00062900
063000     COMPUTE WS-SCAN-POS =                                        00063000
063100         ((WS-SCAN-ROW-START + WS-SCAN-I) * 5) + WS-SCAN-COL + 1. 00063100
063200     IF WS-SCRATCH-SEAT(WS-SCAN-POS) NOT = '0'                    00063200
063300         MOVE 'N' TO WS-COL-BLOCK-OK-SW                           00063300
063400     END-IF.                                                      00063400
063500 522-EXIT.                                                        00063500
063600     EXIT.                                                        00063600
063700 523-COMMIT-COL-BLOCK.                                            00063700
063800     MOVE WS-BLOCK-SIZE TO WS-BLOCK-FOUND-COUNT.                  00063800
063900     PERFORM 524-COMMIT-COL-CELL THRU 524-EXIT                    00063900
064000         VARYING WS-SCAN-I FROM 0 BY 1                            00064000
064100         UNTIL WS-SCAN-I >= WS-BLOCK-SIZE.                        00064100
064200 523-EXIT.                                                        00064200
064300     EXIT.                                                        00064300
064400 524-COMMIT-COL-CELL.                                             00064400
064500     COMPUTE WS-SCAN-POS =                                        00064500
064600         ((WS-SCAN-ROW-START + WS-SCAN-I) * 5) + WS-SCAN-COL + 1. 00064600
064700     COMPUTE WS-SUB1 = WS-SCAN-I + 1.                             00064700
064800     MOVE WS-SCAN-POS TO WS-BLOCK-SEAT-ENTRY(WS-SUB1).            00064800
064900 524-EXIT.                                                        00064900
065000     EXIT.                                                        00065000
065100 525-COMMIT-ROW-BLOCK.                                            00065100
065200     MOVE WS-BLOCK-SIZE TO WS-BLOCK-FOUND-COUNT.                  00065200
065300     PERFORM 526-COMMIT-ROW-CELL THRU 526-EXIT                    00065300
065400         VARYING WS-SCAN-I FROM 0 BY 1                            00065400
065500         UNTIL WS-SCAN-I >= WS-BLOCK-SIZE.                        00065500
065600 525-EXIT.                                                        00065600
065700     EXIT.                                                        00065700
065800 526-COMMIT-ROW-CELL.                                             00065800
065900     COMPUTE WS-SCAN-POS =                                        00065900
066000         (WS-SCAN-ROW * 5) + WS-SCAN-COL-START + WS-SCAN-I + 1.   00066000
066100     COMPUTE WS-SUB1 = WS-SCAN-I + 1.                             00066100
066200     MOVE WS-SCAN-POS TO WS-BLOCK-SEAT-ENTRY(WS-SUB1).            00066200
066300 526-EXIT.                                                        00066300
066400     EXIT.                                                        00066400
066500 540-COMMIT-SINGLE-CARRIAGE-BLOCK.                                00066500
066600     PERFORM 541-COMMIT-ONE-PASSENGER THRU 541-EXIT               00066600
066700         VARYING WS-COMMIT-I FROM 1 BY 1                          00066700
066800         UNTIL WS-COMMIT-I > WS-COMMIT-COUNT.                     00066800
066900 540-EXIT.                                                        00066900
067000     EXIT.                                                        00067000
067100 541-COMMIT-ONE-PASSENGER.                                        00067100
067200     COMPUTE WS-PASSENGER-SUB = WS-COMMIT-START-SUB + WS-COMMIT-I 00067200
067300            - 1.                                                  00067300
067400     MOVE WS-COMMIT-CARRIAGE-NUM TO                               00067400
067500            WS-PSGR-ASSIGN-CARR(WS-PASSENGER-SUB).                00067500
067600     MOVE WS-BLOCK-SEAT-ENTRY(WS-COMMIT-I) TO WS-SCAN-POS.        00067600
067700     PERFORM 950-FORMAT-SEAT-CODE-RTN THRU 950-EXIT.              00067700
067800     MOVE WS-FORMAT-SEAT-ROW TO                                   00067800
067900            WS-PSGR-ASSIGN-ROW(WS-PASSENGER-SUB).                 00067900
068000     MOVE WS-FORMAT-SEAT-LETTER                                   00068000
068100         TO WS-PSGR-ASSIGN-LETTER(WS-PASSENGER-SUB).              00068100
068200     MOVE 'Y' TO WS-PSGR-ASSIGN-STATUS(WS-PASSENGER-SUB).         00068200
068300 541-EXIT.                                                        00068300
068400     EXIT.                                                        00068400
068500 550-SAME-CARRIAGE-DEMOTE-RTN.                                    00068500
068600     MOVE 'N' TO WS-ALLOC-DONE-SW.                                00068600
068700     PERFORM 551-TRY-CARRIAGE-DEMOTE THRU 551-EXIT                00068700
068800         VARYING WS-CARRIAGE-SUB FROM 1 BY 1                      00068800
068900         UNTIL WS-CARRIAGE-SUB > WS-CARRIAGE-COUNT                00068900
069000            OR WS-ALLOC-DONE-SW = 'Y'.                            00069000
069100 550-EXIT.                                                        00069100
069200     EXIT.                                                        00069200
069300 551-TRY-CARRIAGE-DEMOTE.                                         00069300
069400     IF WS-CARR-REMAIN-COUNT(WS-CARRIAGE-SUB) > WS-SEATS-NEEDED   00069400
069500         PERFORM 511-COPY-CARRIAGE-TO-SCRATCH THRU 511-EXIT       00069500
069600         MOVE WS-SEATS-NEEDED TO WS-COLLECT-LIMIT                 00069600
069700         PERFORM 460-COLLECT-CARRIAGE-FREE-LIST THRU 460-EXIT     00069700
069800         IF WS-BLOCK-FOUND-COUNT = WS-SEATS-NEEDED                00069800
069900             MOVE WS-CARR-NUMBER(WS-CARRIAGE-SUB)                 00069900
070000                 TO WS-COMMIT-CARRIAGE-NUM                        00070000
070100             MOVE 1 TO WS-COMMIT-START-SUB                        00070100
070200             MOVE WS-SEATS-NEEDED TO WS-COMMIT-COUNT              00070200
070300             PERFORM 540-COMMIT-SINGLE-CARRIAGE-BLOCK THRU        00070300
070400                    540-EXIT                                      00070400
070500             MOVE 'Y' TO WS-ALLOC-DONE-SW                         00070500
070600         END-IF                                                   00070600
070700     END-IF.                                                      00070700
070800 551-EXIT.                                                        00070800
070900     EXIT.                                                        00070900
071000 555-CROSS-CARRIAGE-DEMOTE-RTN.                                   00071000
071100     MOVE WS-SEATS-NEEDED TO WS-SEATS-STILL-NEEDED.               00071100
071200     MOVE 0 TO WS-SEATS-FOUND.                                    00071200
071300     PERFORM 556-CROSS-CARRIAGE-ONE THRU 556-EXIT                 00071300
071400         VARYING WS-CARRIAGE-SUB FROM 1 BY 1                      00071400
071500         UNTIL WS-CARRIAGE-SUB > WS-CARRIAGE-COUNT                00071500
071600            OR WS-SEATS-STILL-NEEDED = 0.                         00071600
071700     IF WS-SEATS-FOUND = WS-SEATS-NEEDED                          00071700
071800         MOVE 'Y' TO WS-ALLOC-DONE-SW                             00071800
071900     ELSE                                                         00071900
072000         MOVE 'N' TO WS-ALLOC-DONE-SW                             00072000
072100     END-IF.                                                      00072100
072200 555-EXIT.                                                        00072200
072300     EXIT.                                                        00072300
072400 556-CROSS-CARRIAGE-ONE.                                          00072400
072500     PERFORM 511-COPY-CARRIAGE-TO-SCRATCH THRU 511-EXIT.          00072500
072600     MOVE WS-SEATS-STILL-NEEDED TO WS-COLLECT-LIMIT.              00072600
072700     PERFORM 460-COLLECT-CARRIAGE-FREE-LIST THRU 460-EXIT.        00072700
072800     IF WS-BLOCK-FOUND-COUNT > 0                                  00072800
072900         MOVE WS-CARR-NUMBER(WS-CARRIAGE-SUB) TO                  00072900
073000                WS-COMMIT-CARRIAGE-NUM                            00073000
073100         COMPUTE WS-COMMIT-START-SUB = WS-SEATS-FOUND + 1         00073100
073200         MOVE WS-BLOCK-FOUND-COUNT TO WS-COMMIT-COUNT             00073200
073300         PERFORM 540-COMMIT-SINGLE-CARRIAGE-BLOCK THRU 540-EXIT   00073300
073400         ADD WS-BLOCK-FOUND-COUNT TO WS-SEATS-FOUND               00073400
073500         SUBTRACT WS-BLOCK-FOUND-COUNT FROM WS-SEATS-STILL-NEEDED 00073500
073600     END-IF.                                                      00073600
073700 556-EXIT.                                                        00073700
073800     EXIT.                                                        00073800
073900*                                                                 00073900
074000***************************************************************** 00074000
074100*    600 SERIES - CPLX-1 SPLIT GROUP ALLOCATION, SIX OR MORE     *00074100
074200***************************************************************** 00074200
074300 600-SPLIT-GROUP-ALLOC-RTN.                                       00074300
074400     MOVE WS-PASSENGER-COUNT TO WS-SEATS-NEEDED.                  00074400
074500     PERFORM 601-COMPUTE-CHUNK-COUNT THRU 601-EXIT.               00074500
074600     MOVE 'N' TO WS-ALLOC-DONE-SW.                                00074600
074700     PERFORM 605-TRY-CARRIAGE-SPLIT THRU 605-EXIT                 00074700
074800         VARYING WS-CARRIAGE-SUB FROM 1 BY 1                      00074800
074900         UNTIL WS-CARRIAGE-SUB > WS-CARRIAGE-COUNT                00074900
075000            OR WS-ALLOC-DONE-SW = 'Y'.                            00075000
075100     IF WS-ALLOC-DONE-SW NOT = 'Y'                                00075100
075200         PERFORM 550-SAME-CARRIAGE-DEMOTE-RTN THRU 550-EXIT       00075200
075300     END-IF.                                                      00075300
075400     IF WS-ALLOC-DONE-SW NOT = 'Y'                                00075400
075500         PERFORM 555-CROSS-CARRIAGE-DEMOTE-RTN THRU 555-EXIT      00075500
075600     END-IF.                                                      00075600
075700 600-EXIT.                                                        00075700
075800     EXIT.                                                        00075800
075900 601-COMPUTE-CHUNK-COUNT.                                         00075900
076000     COMPUTE WS-CHUNK-COUNT = WS-PASSENGER-COUNT / MAX-CHUNK-SIZE.00076000
076100     COMPUTE WS-CHUNK-REMAINDER =                                 00076100
076200         WS-PASSENGER-COUNT - (WS-CHUNK-COUNT * MAX-CHUNK-SIZE).  00076200
076300     IF WS-CHUNK-REMAINDER > 0                                    00076300
076400         ADD 1 TO WS-CHUNK-COUNT                                  00076400
076500     END-IF.                                                      00076500
076600 601-EXIT.                                                        00076600
076700     EXIT.                                                        00076700
076800 605-TRY-CARRIAGE-SPLIT.                                          00076800
076900     PERFORM 511-COPY-CARRIAGE-TO-SCRATCH THRU 511-EXIT.          00076900
077000     MOVE 'Y' TO WS-ALL-CHUNKS-OK-SW.                             00077000
077100     MOVE 0 TO WS-TRIAL-SEAT-COUNT.                               00077100
077200     PERFORM 610-TRY-ONE-CHUNK THRU 610-EXIT                      00077200
077300         VARYING WS-CHUNK-NUMBER FROM 1 BY 1                      00077300
077400         UNTIL WS-CHUNK-NUMBER > WS-CHUNK-COUNT                   00077400
077500            OR WS-ALL-CHUNKS-OK-SW = 'N'.                         00077500
077600     IF WS-ALL-CHUNKS-OK-SW = 'Y'                                 00077600
077700         MOVE WS-CARR-NUMBER(WS-CARRIAGE-SUB) TO                  00077700
077800                WS-COMMIT-CARRIAGE-NUM                            00077800
077900         MOVE 1 TO WS-COMMIT-START-SUB                            00077900
078000         MOVE WS-TRIAL-SEAT-COUNT TO WS-COMMIT-COUNT              00078000
078100         PERFORM 620-COMMIT-SPLIT-CARRIAGE THRU 620-EXIT          00078100
078200         MOVE 'Y' TO WS-ALLOC-DONE-SW                             00078200
078300     END-IF.                                                      00078300
078400 605-EXIT.                                                        00078400
078500     EXIT.                                                        00078500
078600 610-TRY-ONE-CHUNK.                                               00078600
078700     COMPUTE WS-CHUNK-START = ((WS-CHUNK-NUMBER - 1) * 3) + 1.    00078700
078800     COMPUTE WS-CHUNK-SIZE = WS-PASSENGER-COUNT - WS-CHUNK-START  00078800
078900            + 1.                                                  00078900
079000     IF WS-CHUNK-SIZE > 3                                         00079000
079100         MOVE 3 TO WS-CHUNK-SIZE                                  00079100
079200     END-IF.                                                      00079200
079300     MOVE WS-CHUNK-SIZE TO WS-BLOCK-SIZE.                         00079300
079400     PERFORM 515-FIND-ADJACENT-BLOCK-RTN THRU 515-EXIT.           00079400
079500     IF WS-BLOCK-FOUND-SW = 'Y'                                   00079500
079600         PERFORM 615-COMMIT-CHUNK-BLOCK THRU 615-EXIT             00079600
079700     ELSE                                                         00079700
079800         MOVE 'N' TO WS-ALL-CHUNKS-OK-SW                          00079800
079900     END-IF.                                                      00079900
080000 610-EXIT.                                                        00080000
080100     EXIT.                                                        00080100
080200 615-COMMIT-CHUNK-BLOCK.                                          00080200
080300     PERFORM 616-COMMIT-ONE-CHUNK-CELL THRU 616-EXIT              00080300
080400         VARYING WS-SCAN-I FROM 1 BY 1                            00080400
080500         UNTIL WS-SCAN-I > WS-CHUNK-SIZE.                         00080500
080600 615-EXIT.                                                        00080600
080700     EXIT.                                                        00080700
080800 616-COMMIT-ONE-CHUNK-CELL.                                       00080800
080900     ADD 1 TO WS-TRIAL-SEAT-COUNT.                                00080900
081000     MOVE WS-BLOCK-SEAT-ENTRY(WS-SCAN-I)                          00081000
081100         TO WS-TRIAL-SEAT-ENTRY(WS-TRIAL-SEAT-COUNT).             00081100
081200     MOVE '1' TO WS-SCRATCH-SEAT(WS-BLOCK-SEAT-ENTRY(WS-SCAN-I)). 00081200
081300 616-EXIT.                                                        00081300
081400     EXIT.                                                        00081400
081500 620-COMMIT-SPLIT-CARRIAGE.                                       00081500
081600     PERFORM 621-COPY-TRIAL-CELL THRU 621-EXIT                    00081600
081700         VARYING WS-SCAN-I FROM 1 BY 1                            00081700
081800         UNTIL WS-SCAN-I > WS-COMMIT-COUNT.                       00081800
081900     PERFORM 540-COMMIT-SINGLE-CARRIAGE-BLOCK THRU 540-EXIT.      00081900
082000 620-EXIT.                                                        00082000
082100     EXIT.                                                        00082100
082200 621-COPY-TRIAL-CELL.                                             00082200
082300     MOVE WS-TRIAL-SEAT-ENTRY(WS-SCAN-I) TO                       00082300
082400            WS-BLOCK-SEAT-ENTRY(WS-SCAN-I).                       00082400
082500 621-EXIT.                                                        00082500
082600     EXIT.                                                        00082600
082700*                                                                 00082700
082800***************************************************************** 00082800
082900*    700 SERIES - OPEN, LOAD TABLES, CLOSE                       *00082900
083000***************************************************************** 00083000
083100 700-OPEN-FILES.                                                  00083100
083200     OPEN INPUT SEAT-MAP-FILE.                                    00083200
083300     IF NOT WS-SEATMAP-OK                                         00083300
083400         MOVE WS-SEATMAP-STATUS TO WS-FILE-STATUS-DIAG            00083400
083500         DISPLAY 'TKSEAT1 - SEAT-MAP-FILE OPEN ERROR '            00083500
083600             WS-FILE-STATUS-DIAG-N                                00083600
083700         GO TO 999-ABEND-RTN                                      00083700
083900     END-IF.                                                      00083900
084000     OPEN INPUT PASSENGER-FILE.                                   00084000
084100     IF NOT WS-PASSNGR-OK                                         00084100
084200         MOVE WS-PASSNGR-STATUS TO WS-FILE-STATUS-DIAG            00084200
084300         DISPLAY 'TKSEAT1 - PASSENGER-FILE OPEN ERROR '           00084300
084400             WS-FILE-STATUS-DIAG-N                                00084400
084500         GO TO 999-ABEND-RTN                                      00084500
084700     END-IF.                                                      00084700
084800     OPEN OUTPUT SEAT-ASSIGN-FILE.                                00084800
084900     IF NOT WS-SEATASG-OK                                         00084900
085000         MOVE WS-SEATASG-STATUS TO WS-FILE-STATUS-DIAG            00085000
085100         DISPLAY 'TKSEAT1 - SEAT-ASSIGN-FILE OPEN ERROR '         00085100
085200             WS-FILE-STATUS-DIAG-N                                00085200
085300         GO TO 999-ABEND-RTN                                      00085300
085500     END-IF.                                                      00085500
085600 700-EXIT.                                                        00085600
085700     EXIT.                                                        00085700
085800 710-LOAD-SEAT-MAP-TABLE.                                         00085800
085900     READ SEAT-MAP-FILE                                           00085900
086000         AT END MOVE 'Y' TO WS-SEATMAP-EOF.                       00086000
086100     IF WS-SEATMAP-EOF NOT = 'Y'                                  00086100
086200         ADD 1 TO WS-CARRIAGE-COUNT                               00086200
086300         MOVE SM-TRAIN-ID    TO                                   00086300
086400                WS-CARR-TRAIN-ID(WS-CARRIAGE-COUNT)               00086400
086500         MOVE SM-CARRIAGE-NUMBER                                  00086500
086600             TO WS-CARR-NUMBER(WS-CARRIAGE-COUNT)                 00086600
086700         MOVE SM-SEAT-TYPE   TO                                   00086700
086800                WS-CARR-SEAT-TYPE(WS-CARRIAGE-COUNT)              00086800
086900         MOVE SM-REMAINING-COUNT                                  00086900
087000             TO WS-CARR-REMAIN-COUNT(WS-CARRIAGE-COUNT)           00087000
087100         MOVE WS-CARRIAGE-COUNT TO WS-CARRIAGE-SUB                00087100
087200         PERFORM 711-COPY-ONE-GRID-CELL THRU 711-EXIT             00087200
087300             VARYING WS-SUB2 FROM 1 BY 1                          00087300
087400             UNTIL WS-SUB2 > SEATS-PER-CARRIAGE                   00087400
087500     END-IF.                                                      00087500
087600 710-EXIT.                                                        00087600
087700     EXIT.                                                        00087700
087800 711-COPY-ONE-GRID-CELL.                                          00087800
087900     MOVE SM-SEAT-GRID-POS(WS-SUB2)                               00087900
088000         TO WS-CARR-SEAT(WS-CARRIAGE-SUB, WS-SUB2).               00088000
088100 711-EXIT.                                                        00088100
088200     EXIT.                                                        00088200
088300 720-LOAD-PASSENGER-TABLE.                                        00088300
088400     READ PASSENGER-FILE                                          00088400
088500         AT END MOVE 'Y' TO WS-PASSNGR-EOF.                       00088500
088600     IF WS-PASSNGR-EOF NOT = 'Y'                                  00088600
088700         ADD 1 TO WS-PASSENGER-COUNT                              00088700
088800         MOVE PS-PASSENGER-ID                                     00088800
088900             TO WS-PSGR-ID(WS-PASSENGER-COUNT)                    00088900
089000         MOVE PS-SEAT-TYPE                                        00089000
089100             TO WS-PSGR-SEAT-TYPE(WS-PASSENGER-COUNT)             00089100
089200         MOVE PS-CHOSEN-SEAT                                      00089200
089300             TO WS-PSGR-CHOSEN-SEAT(WS-PASSENGER-COUNT)           00089300
089400         MOVE SPACES TO WS-PSGR-ASSIGN-CARR(WS-PASSENGER-COUNT)   00089400
089500         MOVE SPACES TO WS-PSGR-ASSIGN-SEAT(WS-PASSENGER-COUNT)   00089500
089600         MOVE 'N' TO WS-PSGR-ASSIGN-STATUS(WS-PASSENGER-COUNT)    00089600
089700     END-IF.                                                      00089700
089800 720-EXIT.                                                        00089800
089900     EXIT.                                                        00089900
090000 790-CLOSE-FILES.                                                 00090000
090100     CLOSE SEAT-MAP-FILE PASSENGER-FILE SEAT-ASSIGN-FILE.         00090100
090200 790-EXIT.                                                        00090200
090300     EXIT.                                                        00090300
090400*                                                                 00090400
090500***************************************************************** 00090500
090600*    890 SERIES - WHOLE BATCH REJECTED, NOBODY GETS A SEAT       *00090600
090700***************************************************************** 00090700
090800 890-REJECT-ALL-RTN.                                              00090800
090820     DISPLAY 'TKSEAT1 - PARTY REJECTED, NO SEATS ASSIGNED'        00090820
090830         UPON CONSOLE-DEVICE.                                     00090830
090900     PERFORM 891-REJECT-ONE THRU 891-EXIT                         00090900
091000         VARYING WS-PASSENGER-SUB FROM 1 BY 1                     00091000
091100         UNTIL WS-PASSENGER-SUB > WS-PASSENGER-COUNT.             00091100
091200 890-EXIT.                                                        00091200
091300     EXIT.                                                        00091300
091400 891-REJECT-ONE.                                                  00091400
091500     MOVE SPACES TO WS-PSGR-ASSIGN-CARR(WS-PASSENGER-SUB).        00091500
091600     MOVE SPACES TO WS-PSGR-ASSIGN-SEAT(WS-PASSENGER-SUB).        00091600
091700     MOVE 'N' TO WS-PSGR-ASSIGN-STATUS(WS-PASSENGER-SUB).         00091700
091800 891-EXIT.                                                        00091800
091900     EXIT.                                                        00091900
092000*                                                                 00092000
092100***************************************************************** 00092100
092200*    900 SERIES - WRITE THE RESULT FILE                          *00092200
092300***************************************************************** 00092300
092400 900-WRITE-ASSIGNMENTS-RTN.                                       00092400
092500     INITIALIZE SEAT-ASSIGNMENT-RECORD.                           00092500
092600     MOVE WS-PSGR-ID(WS-PASSENGER-SUB)          TO                00092600
092700            SA-PASSENGER-ID.                                      00092700
092800     MOVE WS-PSGR-SEAT-TYPE(WS-PASSENGER-SUB)   TO SA-SEAT-TYPE.  00092800
092900     MOVE WS-PSGR-ASSIGN-CARR(WS-PASSENGER-SUB) TO                00092900
093000            SA-CARRIAGE-NUMBER.                                   00093000
093100     MOVE WS-PSGR-ASSIGN-ROW(WS-PASSENGER-SUB)                    00093100
093200         TO SA-SEAT-NUMBER-ROW.                                   00093200
093300     MOVE WS-PSGR-ASSIGN-LETTER(WS-PASSENGER-SUB)                 00093300
093400         TO SA-SEAT-NUMBER-LETTER.                                00093400
093500     MOVE WS-PSGR-ASSIGN-STATUS(WS-PASSENGER-SUB)                 00093500
093600         TO SA-ASSIGNMENT-STATUS.                                 00093600
093700     WRITE SEAT-ASSIGNMENT-RECORD.                                00093700
093800 900-EXIT.                                                        00093800
093900     EXIT.                                                        00093900
094000*                                                                 00094000
094100***************************************************************** 00094100
094200*    950 SERIES - TURN A GRID POSITION (1-90) INTO A SEAT CODE   *00094200
094300***************************************************************** 00094300
094400 950-FORMAT-SEAT-CODE-RTN.                                        00094400
094500     COMPUTE WS-FORMAT-ROW-NUM = ((WS-SCAN-POS - 1) / 5) + 1.     00094500
094600     COMPUTE WS-FORMAT-COL-NUM =                                  00094600
094700         WS-SCAN-POS - ((WS-FORMAT-ROW-NUM - 1) * 5) - 1.         00094700
094800     MOVE WS-FORMAT-ROW-NUM TO WS-FORMAT-SEAT-ROW.                00094800
094900     EVALUATE WS-FORMAT-COL-NUM                                   00094900
095000         WHEN 0     MOVE 'A' TO WS-FORMAT-SEAT-LETTER             00095000
095100         WHEN 1     MOVE 'B' TO WS-FORMAT-SEAT-LETTER             00095100
095200         WHEN 2     MOVE 'C' TO WS-FORMAT-SEAT-LETTER             00095200
095300         WHEN 3     MOVE 'D' TO WS-FORMAT-SEAT-LETTER             00095300
095400         WHEN OTHER MOVE 'F' TO WS-FORMAT-SEAT-LETTER             00095400
095500     END-EVALUATE.                                                00095500
095600 950-EXIT.                                                        00095600
095700     EXIT.                                                        00095700
095800*                                                                 00095800
095900***************************************************************** 00095900
096000*    999 SERIES - FATAL FILE OPEN ERROR, JOB CANNOT RUN          *00096000
096100***************************************************************** 00096100
096200 999-ABEND-RTN.                                                   00096200
096300     MOVE 16 TO RETURN-CODE.                                      00096300
096400     GOBACK.                                                      00096400
