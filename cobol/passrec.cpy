000100***************************************************************** 00000100
000200*   PASSREC  --  PASSENGER-IN RECORD LAYOUT                      *00000200
000300*   ONE ROW PER PASSENGER ON THIS PURCHASE WHO NEEDS A SEAT.     *00000300
000400***************************************************************** 00000400
000500*    HISTORY OF CHANGE                                            00000500
000600*    ----------------------------------------------------------   00000600
000700*    09/14/93  RWK  TK-479   INITIAL COPYBOOK FOR TKSEAT1         00000700
000800*    07/08/97  LMP  TK-571   ADDED CHOSEN-SEAT-PARTS REDEFINES    00000800
000900*                            FOR THE PATTERN MATCH PARAGRAPHS     00000900
001000 01  PASSENGER-RECORD.                                            00001000
001100     05  PS-PASSENGER-ID             PIC X(20).                   00001100
001200     05  PS-SEAT-TYPE                PIC 9(02).                   00001200
001300     05  PS-CHOSEN-SEAT              PIC X(03).                   00001300
001400     05  PS-CHOSEN-SEAT-PARTS REDEFINES PS-CHOSEN-SEAT.           00001400
001500         10  PS-CHOSEN-LETTER        PIC X(01).                   00001500
001600         10  PS-CHOSEN-ROW           PIC X(02).                   00001600
001700*    PS-CHOSEN-SEAT IS SPACES WHEN THE PASSENGER DID NOT PICK A   00001700
001800*    SEAT AT BOOKING TIME.  LETTER COMES FIRST, THEN THE 2-DIGIT  00001800
001900*    ROW, E.G. 'A01'.  NO SPARE BYTES IN THIS LAYOUT.             00001900
