000100***************************************************************** 00000100
000200*   SEATMAP  --  SEAT-MAP-IN RECORD LAYOUT                       *00000200
000300*   ONE ROW PER CARRIAGE ON THE LEG BEING SOLD, SHOWING WHICH    *00000300
000400*   OF ITS 90 SECOND CLASS SEATS ARE STILL FREE.  "0" IN A       *00000400
000500*   GRID POSITION MEANS FREE, "1" MEANS ALREADY SOLD.            *00000500
000600***************************************************************** 00000600
000700*    HISTORY OF CHANGE                                            00000700
000800*    ----------------------------------------------------------   00000800
000900*    09/14/93  RWK  TK-479   INITIAL COPYBOOK FOR TKSEAT1         00000900
001000*    03/02/96  LMP  TK-552   ADDED SEAT-GRID-TABLE REDEFINES SO   00001000
001100*                            710-LOAD-SEAT-MAP-TABLE CAN WALK     00001100
001200*                            THE GRID ONE POSITION AT A TIME      00001200
001300*    11/19/98  DJS  TK-601   Y2K REVIEW - NO DATE FIELDS HERE     00001300
001400 01  SEAT-MAP-RECORD.                                             00001400
001500     05  SM-TRAIN-ID                PIC X(10).                    00001500
001600     05  SM-CARRIAGE-NUMBER         PIC X(02).                    00001600
001700     05  SM-SEAT-TYPE               PIC 9(02).                    00001700
001800     05  SM-REMAINING-COUNT         PIC 9(03).                    00001800
001900     05  SM-SEAT-GRID               PIC X(90).                    00001900
002000     05  SM-SEAT-GRID-TABLE REDEFINES SM-SEAT-GRID.               00002000
002100         10  SM-SEAT-GRID-POS       PIC X(01)                     00002100
002200                                     OCCURS 90 TIMES.             00002200
002300*    GRID POSITION N (1-90) IS ROW ((N-1)/5)+1, COLUMN LETTER     00002300
002400*    A/B/C/D/F IN SEAT ORDER ACROSS THE CARRIAGE.  NO SPARE       00002400
002500*    BYTES IN THIS LAYOUT - A WIDER GRID NEEDS A NEW RECORD.      00002500
